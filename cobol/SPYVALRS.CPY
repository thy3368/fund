000100******************************************************************
000200*    SPY.VALRSLT                                                *SPYVLR01
000300*    VALIDATION RESULT WORK AREA - SPY ETF DAILY FLOW COLLECTION *SPYVLR02
000400*    ======================================================     *SPYVLR03
000500*    NOT A FILE RECORD - THIS AREA IS BUILT FRESH BY             *SPYVLR04
000600*    3000-VALIDATE-RECORD-I FOR EACH RAW OBSERVATION AND READ    *SPYVLR05
000700*    BACK BY 4000-CALCULATE-RESULT-I AND BY 2000-PROCESS-        *SPYVLR06
000800*    RAW-DATA-I.  NOTHING HERE IS WRITTEN TO DISK.               *SPYVLR07
000900*                                                                *SPYVLR08
001000*    CHANGE LOG                                                  *SPYVLR09
001100*    ----------                                                  SPYVLR10
001200*    11/14/91  RBH   INITIAL COPY MEMBER FOR REQ 2217            SPYVLR11
001300*    01/09/92  RBH   OCCURS RAISED FROM 6 TO 10 PER REQ 2240     SPYVLR12
001400*    03/02/94  TGN   ADDED SVR-IS-VALID-CDE 88-LEVELS            SPYVLR13
001500******************************************************************
001600     01  SPY-VALIDATION-RESULT.
001700         05  SVR-ERROR-COUNT               PIC 9(3).
001800         05  SVR-ERROR-TABLE.
001900             10  SVR-ERROR-MSG             PIC X(80)
002000                                           OCCURS 10 TIMES.
002100         05  SVR-WARNING-COUNT             PIC 9(3).
002200         05  SVR-WARNING-TABLE.
002300             10  SVR-WARNING-MSG           PIC X(80)
002400                                           OCCURS 10 TIMES.
002500         05  SVR-IS-VALID-CDE              PIC X(1).
002600             88  SVR-IS-VALID                  VALUE 'Y'.
002700             88  SVR-IS-INVALID                VALUE 'N'.
002800         05  FILLER                        PIC X(6).
