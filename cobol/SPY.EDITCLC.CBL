000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPY-FLOW-EDIT-CALC.
000300 AUTHOR.        R B HAUSER.
000400 INSTALLATION.  WEALTH MGMT SYSTEMS - FUND ANALYTICS GROUP.
000500 DATE-WRITTEN.  11/14/91.
000600 DATE-COMPILED. 11/14/91.
000700 SECURITY.      UNCLASSIFIED - PRODUCTION BATCH - INTERNAL USE ONLY.
000800******************************************************************
000900*    SPY-FLOW-EDIT-CALC                                          *
001000*    SPY ETF DAILY FLOW EDIT AND CALCULATION RUN                 *
001100*    ======================================================     *
001200*    READS ONE RAW OBSERVATION PER SPY ETF TRADING DAY (PRICE,   *
001300*    NAV, AUM, SHARES OUTSTANDING, CREATION/REDEMPTION UNITS,    *
001400*    REPORTED NET INFLOW) FROM THE COLLECTOR FEED, EDITS EACH    *
001500*    OBSERVATION AGAINST THE FUND GROUP'S REASONABLENESS RULES,  *
001600*    SCORES IT FOR DATA QUALITY AND OVERALL CONFIDENCE, AND      *
001700*    WRITES ONE SCORED FLOW-RESULT ROW PER GOOD OBSERVATION TO   *
001800*    THE DOWNSTREAM FLOW FILE.  OBSERVATIONS THAT FAIL EDIT ARE  *
001900*    NOT SCORED - THEY ARE LOGGED TO THE EXCEPTION FILE FOR THE  *
002000*    OVERNIGHT OPERATOR TO HAND TO THE DATA-QUALITY DESK.        *
002100*                                                                *
002200*    THE FEED MAY CARRY RECORDS FROM THE PRIMARY COLLECTOR OR,   *
002300*    ON A PRIMARY OUTAGE, FROM THE BACKUP COLLECTOR - BOTH USE   *
002400*    THE SAME SPY-RAW-DATA-REC LAYOUT SO THIS PROGRAM DOES NOT   *
002500*    CARE WHICH SOURCE SUPPLIED A GIVEN ROW.                     *
002600*                                                                *
002700*    CHANGE LOG                                                  *
002800*    ----------                                                  EDITCLC01
002900*    11/14/91  RBH   INITIAL PROGRAM FOR REQ 2217                 EDITCLC02
003000*    01/09/92  RBH   ADDED THE FOUR DIMENSION CONSTANTS TO        EDITCLC03
003100*                    4400-ASSEMBLE-FLOW-RESULT-I PER REQ 2231     EDITCLC04
003200*    03/02/94  TGN   SPLIT SCALE-REASONABLENESS EDITS OUT OF      EDITCLC05
003300*                    3200 INTO THEIR OWN 3300 PARAGRAPH - THE     EDITCLC06
003400*                    AUM-PERCENT EDIT WAS GETTING LOST AMONG      EDITCLC07
003500*                    THE DATA-LOGIC EDITS ON WALKTHROUGHS         EDITCLC08
003600*    08/11/95  TGN   ADDED FLOW-INTENSITY-HIGH WARNING PER THE    EDITCLC09
003700*                    FUND GROUP'S NEW 5 PERCENT GUIDANCE          EDITCLC10
003800*    06/14/96  RBH   CROSS-FIELD EDITS (3400) NOW WARN ONLY -     EDITCLC11
003900*                    OPERATIONS WAS TREATING THEM AS REJECTS      EDITCLC12
004000*                    AND THAT WAS NEVER THE INTENT PER REQ 3008   EDITCLC13
004100*    09/18/98  LPK   Y2K - DATA-DATE CARRIED AS TEXT THROUGHOUT,  EDITCLC14
004200*                    NO 2-DIGIT YEAR COMPARE ANYWHERE IN THIS     EDITCLC15
004300*                    PROGRAM OR IN THE COPYBOOKS IT PULLS IN      EDITCLC16
004400*    06/27/01  RBH   CONFIDENCE-SCORE DEDUCT AND COMPLETENESS     EDITCLC17
004500*                    BONUS ADDED TO OVERALL-CONFIDENCE PER        EDITCLC18
004600*                    REQ 4471 - SEE 4300-CALC-OVERALL-CONFID-I    EDITCLC19
004700*    03/19/03  RBH   CALCULATED-INFLOW VS DAILY-NET-INFLOW DRIFT  EDITCLC20
004800*                    CHECK ADDED TO THE QUALITY SCORE PER REQ     EDITCLC21
004900*                    4471 FOLLOW-UP - DESK WANTED IT IN SCORING   EDITCLC22
005000*                    NOT JUST IN THE WARNING LIST                 EDITCLC23
005100*    04/14/03  RBH   DROPPED THE FLOW-RESULT TRAILER ROW AND THE  EDITCLC24
005200*                    EXCEPTION-FILE OPEN-TIME BANNER ROW - DESK   EDITCLC25
005300*                    REVIEW FOUND BOTH FILES ARE SUPPOSED TO BE   EDITCLC26
005400*                    ONE RECORD TYPE ONLY, RUN TOTALS WERE        EDITCLC27
005500*                    ALREADY ON THE CONSOLE SUMMARY BELOW         EDITCLC28
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-3090.
006000 OBJECT-COMPUTER. IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-PAGE
006300     CLASS SPY-BLANK-TEST IS ' '
006400     UPSI-0 ON  STATUS IS SPY-RERUN-REQUESTED
006500     UPSI-0 OFF STATUS IS SPY-NORMAL-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SPY-RAW-DATA-FILE
006900         ASSIGN TO SPYRWIN
007000         FILE STATUS IS EC-RAWDATA-STATUS.
007100     SELECT SPY-FLOW-RESULT-FILE
007200         ASSIGN TO SPYFLOUT
007300         FILE STATUS IS EC-FLOWRES-STATUS.
007400     SELECT SPY-EXCEPTIONS-FILE
007500         ASSIGN TO SPYEXCO
007600         FILE STATUS IS EC-EXCPRPT-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*    INPUT - ONE RAW OBSERVATION PER SPY TRADING DAY             *
008100******************************************************************
008200 FD  SPY-RAW-DATA-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500     COPY SPYRWDTA.
008600******************************************************************
008700*    OUTPUT - ONE SCORED FLOW-RESULT ROW PER GOOD OBSERVATION,    *
008800*    DETAIL RECORDS ONLY - RUN TOTALS ARE CONSOLE-ONLY, SEE       *
008900*    9000-FINALIZE-I                                             *
009000******************************************************************
009100 FD  SPY-FLOW-RESULT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY SPYFLRES.
009500******************************************************************
009600*    OUTPUT - ONE LINE PER VALIDATION ERROR ON A REJECTED         *
009700*    OBSERVATION, DETAIL RECORDS ONLY                             *
009800******************************************************************
009900 FD  SPY-EXCEPTIONS-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200     COPY SPYEXCPT.
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*    VALIDATION SCRATCH AREA - REBUILT FOR EACH OBSERVATION      *
010600******************************************************************
010700     COPY SPYVALRS.
010800******************************************************************
010900*    FILE STATUS AND RUN-CONTROL SWITCHES                        *
011000******************************************************************
011100 77  EC-RAWDATA-STATUS          PIC X(02)           VALUE SPACES.
011200 77  EC-FLOWRES-STATUS          PIC X(02)           VALUE SPACES.
011300 77  EC-EXCPRPT-STATUS          PIC X(02)           VALUE SPACES.
011400 77  EC-EOF-SWITCH              PIC X(01)           VALUE 'N'.
011500     88  EC-MORE-RAW-DATA                              VALUE 'N'.
011600     88  EC-NO-MORE-RAW-DATA                           VALUE 'Y'.
011700******************************************************************
011800*    RUN TOTALS FOR THE END-OF-RUN SUMMARY (REPORTS SECTION)     *
011900******************************************************************
012000 77  EC-RECORDS-READ-CNT        PIC S9(07) COMP     VALUE ZERO.
012100 77  EC-VALID-COUNT-CNT         PIC S9(07) COMP     VALUE ZERO.
012200 77  EC-INVALID-COUNT-CNT       PIC S9(07) COMP     VALUE ZERO.
012300 77  EC-TOTAL-NET-INFLOW-AMT    PIC S9(15)V9(02)
012400                                SIGN TRAILING SEPARATE VALUE ZERO.
012500******************************************************************
012600*    ERROR/WARNING TABLE SUBSCRIPTS AND MESSAGE STAGING AREA     *
012700******************************************************************
012800 77  EC-ERR-SUB                 PIC S9(03) COMP     VALUE ZERO.
012900 77  EC-WRN-SUB                 PIC S9(03) COMP     VALUE ZERO.
013000 77  EC-EDIT-MSG                PIC X(80)           VALUE SPACES.
013100******************************************************************
013200*    VALIDATION AND CALCULATION WORK FIELDS                      *
013300******************************************************************
013400 77  EC-ABS-DNI-AMT             PIC S9(13)V9(02)
013500                                SIGN TRAILING SEPARATE VALUE ZERO.
013600 77  EC-CALC-AMT                PIC S9(13)V9(02)
013700                                SIGN TRAILING SEPARATE VALUE ZERO.
013800 77  EC-DIFF-AMT                PIC S9(13)V9(02)
013900                                SIGN TRAILING SEPARATE VALUE ZERO.
014000 77  EC-PRICE-DIFF-AMT          PIC S9(06)V9(04)
014100                                SIGN TRAILING SEPARATE VALUE ZERO.
014200 77  EC-THRESHOLD-AMT           PIC S9(14)V9(04)
014300                                SIGN TRAILING SEPARATE VALUE ZERO.
014400 77  EC-FLOW-INT-CHK-RTE        PIC S9(03)V9(06)
014500                                SIGN TRAILING SEPARATE VALUE ZERO.
014600 77  EC-FLOW-INTENSITY-RTE      PIC S9(03)V9(06)
014700                                SIGN TRAILING SEPARATE VALUE ZERO.
014800 77  EC-NET-UNITS-CNT           PIC S9(08)
014900                                SIGN TRAILING SEPARATE VALUE ZERO.
015000 77  EC-EXPECTED-AMT            PIC S9(15)V9(02)
015100                                SIGN TRAILING SEPARATE VALUE ZERO.
015200 77  EC-DIFF-PCT-RTE            PIC S9(03)V9(04)
015300                                SIGN TRAILING SEPARATE VALUE ZERO.
015400******************************************************************
015500*    SCORE ACCUMULATORS - WHOLE-NUMBER, SO CARRIED IN COMP       *
015600******************************************************************
015700 77  EC-QUALITY-SCORE-WRK       PIC S9(05) COMP     VALUE ZERO.
015800 77  EC-CONFIDENCE-WRK          PIC S9(05) COMP     VALUE ZERO.
015900 77  EC-COMPLETE-SUM-WRK        PIC S9(05) COMP     VALUE ZERO.
016000 77  EC-INT-DIV-WRK             PIC S9(05) COMP     VALUE ZERO.
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*    0000-MAIN-CONTROL - OVERALL RUN CONTROL                     *
016400******************************************************************
016500 0000-MAIN-CONTROL.
016600     PERFORM 1000-INITIALIZE-I THRU 1000-INITIALIZE-F.
016700     PERFORM 2000-PROCESS-RAW-DATA-I THRU 2000-PROCESS-RAW-DATA-F
016800         UNTIL EC-NO-MORE-RAW-DATA.
016900     PERFORM 9000-FINALIZE-I THRU 9000-FINALIZE-F.
017000     STOP RUN.
017100******************************************************************
017200*    1000-INITIALIZE - OPEN FILES, PRIME COUNTERS, PRIME READ    *
017300******************************************************************
017400 1000-INITIALIZE-I.
017500     SET EC-MORE-RAW-DATA TO TRUE.
017600     MOVE ZERO TO EC-RECORDS-READ-CNT.
017700     MOVE ZERO TO EC-VALID-COUNT-CNT.
017800     MOVE ZERO TO EC-INVALID-COUNT-CNT.
017900     MOVE ZERO TO EC-TOTAL-NET-INFLOW-AMT.
018000     OPEN INPUT SPY-RAW-DATA-FILE.
018100     IF EC-RAWDATA-STATUS NOT = '00'
018200         DISPLAY '*** SPY-FLOW-EDIT-CALC - OPEN ERROR ON SPYRWIN '
018201             'STATUS ' EC-RAWDATA-STATUS
018300         SET EC-NO-MORE-RAW-DATA TO TRUE
018400         GO TO 1000-INITIALIZE-F
018500     END-IF.
018600     OPEN OUTPUT SPY-FLOW-RESULT-FILE.
018700     IF EC-FLOWRES-STATUS NOT = '00'
018800         DISPLAY '*** SPY-FLOW-EDIT-CALC - OPEN ERROR ON SPYFLOUT '
018801             'STATUS ' EC-FLOWRES-STATUS
018900         SET EC-NO-MORE-RAW-DATA TO TRUE
019000         GO TO 1000-INITIALIZE-F
019100     END-IF.
019200     OPEN OUTPUT SPY-EXCEPTIONS-FILE.
019300     IF EC-EXCPRPT-STATUS NOT = '00'
019400         DISPLAY '*** SPY-FLOW-EDIT-CALC - OPEN ERROR ON SPYEXCO '
019401             'STATUS ' EC-EXCPRPT-STATUS
019500         SET EC-NO-MORE-RAW-DATA TO TRUE
019600         GO TO 1000-INITIALIZE-F
019700     END-IF.
019800     IF SPY-RERUN-REQUESTED
019900         DISPLAY 'SPY-FLOW-EDIT-CALC - UPSI-0 ON - RERUN OF PRIOR '
019901             'BUSINESS DATE REQUESTED'
020000     END-IF.
020100     PERFORM 2500-READ-RAW-DATA-I THRU 2500-READ-RAW-DATA-F.
020200 1000-INITIALIZE-F.
020300     EXIT.
020400******************************************************************
020500*    2000-PROCESS-RAW-DATA - ONE PASS PER INPUT OBSERVATION      *
020600******************************************************************
020700 2000-PROCESS-RAW-DATA-I.
020800     ADD 1 TO EC-RECORDS-READ-CNT.
020900     PERFORM 3000-VALIDATE-RECORD-I THRU 3000-VALIDATE-RECORD-F.
021000     IF SVR-IS-VALID
021100         PERFORM 4000-CALCULATE-RESULT-I THRU 4000-CALCULATE-RESULT-F
021200         WRITE SPY-FLOW-RESULT-REC
021300         ADD 1 TO EC-VALID-COUNT-CNT
021400         ADD SFR-FINAL-NET-INFLOW-AMT TO EC-TOTAL-NET-INFLOW-AMT
021500     ELSE
021600         PERFORM 3900-WRITE-EXCEPTIONS-I THRU 3900-WRITE-EXCEPTIONS-F
021700         ADD 1 TO EC-INVALID-COUNT-CNT
021800     END-IF.
021900     PERFORM 2500-READ-RAW-DATA-I THRU 2500-READ-RAW-DATA-F.
022000 2000-PROCESS-RAW-DATA-F.
022100     EXIT.
022200******************************************************************
022300*    2500-READ-RAW-DATA - PRIME/NEXT READ, SETS EOF SWITCH       *
022400******************************************************************
022500 2500-READ-RAW-DATA-I.
022600     READ SPY-RAW-DATA-FILE
022700         AT END
022800             SET EC-NO-MORE-RAW-DATA TO TRUE.
022900     IF EC-NO-MORE-RAW-DATA
023000         GO TO 2500-READ-RAW-DATA-F
023100     END-IF.
023200     IF EC-RAWDATA-STATUS NOT = '00' AND EC-RAWDATA-STATUS NOT = '10'
023300         DISPLAY '*** SPY-FLOW-EDIT-CALC - READ ERROR ON SPYRWIN '
023301             'STATUS ' EC-RAWDATA-STATUS
023400         SET EC-NO-MORE-RAW-DATA TO TRUE
023500     END-IF.
023600 2500-READ-RAW-DATA-F.
023700     EXIT.
023800******************************************************************
023900*    3000-VALIDATE-RECORD - THE FOUR EDIT PASSES, IN ORDER,      *
024000*    NONE OF THEM SHORT-CIRCUITS THE OTHERS                      *
024100******************************************************************
024200 3000-VALIDATE-RECORD-I.
024300     MOVE ZERO TO SVR-ERROR-COUNT.
024400     MOVE ZERO TO SVR-WARNING-COUNT.
024500     MOVE ZERO TO EC-ERR-SUB.
024600     MOVE ZERO TO EC-WRN-SUB.
024700     COMPUTE EC-ABS-DNI-AMT = SRD-DAILY-NET-INFLOW-AMT.
024800     IF EC-ABS-DNI-AMT < 0
024900         COMPUTE EC-ABS-DNI-AMT = 0 - EC-ABS-DNI-AMT
025000     END-IF.
025100     PERFORM 3100-EDIT-REQUIRED-FIELDS-I THRU 3100-EDIT-REQUIRED-FIELDS-F.
025200     PERFORM 3200-EDIT-DATA-LOGIC-I THRU 3200-EDIT-DATA-LOGIC-F.
025300     PERFORM 3300-EDIT-SCALE-REASON-I THRU 3300-EDIT-SCALE-REASON-F.
025400     PERFORM 3400-EDIT-CROSS-FIELD-I THRU 3400-EDIT-CROSS-FIELD-F.
025500     IF SVR-ERROR-COUNT = ZERO
025600         SET SVR-IS-VALID TO TRUE
025700     ELSE
025800         SET SVR-IS-INVALID TO TRUE
025900     END-IF.
026000 3000-VALIDATE-RECORD-F.
026100     EXIT.
026200******************************************************************
026300*    3100-EDIT-REQUIRED-FIELDS - FIVE INDEPENDENT ERROR CHECKS   *
026400******************************************************************
026500 3100-EDIT-REQUIRED-FIELDS-I.
026600     IF NOT SRD-DAILY-INFLOW-PRESENT
026700         MOVE 'SPY NET INFLOW MISSING' TO EC-EDIT-MSG
026800         PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
026900     END-IF.
027000     IF (NOT SRD-MKT-PRICE-PRESENT) OR (SRD-MARKET-PRICE-AMT NOT > 0)
027100         MOVE 'SPY MARKET PRICE INVALID' TO EC-EDIT-MSG
027200         PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
027300     END-IF.
027400     IF (NOT SRD-AUM-PRESENT) OR (SRD-AUM-AMT NOT > 0)
027500         MOVE 'SPY AUM INVALID' TO EC-EDIT-MSG
027600         PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
027700     END-IF.
027800     IF (NOT SRD-SHARES-OUT-PRESENT) OR
027900        (SRD-SHARES-OUTSTANDING-CNT NOT > 0)
028000         MOVE 'SPY SHARES OUTSTANDING INVALID' TO EC-EDIT-MSG
028100         PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
028200     END-IF.
028300     IF SRD-DATA-SOURCE-TXT IS SPY-BLANK-TEST
028400         MOVE 'DATA SOURCE MISSING' TO EC-EDIT-MSG
028500         PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
028600     END-IF.
028700 3100-EDIT-REQUIRED-FIELDS-F.
028800     EXIT.
028900******************************************************************
029000*    3190/3195 - APPEND ONE ERROR/WARNING TO THE SCRATCH TABLE   *
029100*    EC-EDIT-MSG MUST BE LOADED BY THE CALLER BEFORE THE PERFORM *
029200******************************************************************
029300 3190-ADD-ERROR-I.
029400     ADD 1 TO EC-ERR-SUB.
029500     ADD 1 TO SVR-ERROR-COUNT.
029600     MOVE EC-EDIT-MSG TO SVR-ERROR-MSG (EC-ERR-SUB).
029700 3190-ADD-ERROR-F.
029800     EXIT.
029900 3195-ADD-WARNING-I.
030000     ADD 1 TO EC-WRN-SUB.
030100     ADD 1 TO SVR-WARNING-COUNT.
030200     MOVE EC-EDIT-MSG TO SVR-WARNING-MSG (EC-WRN-SUB).
030300 3195-ADD-WARNING-F.
030400     EXIT.
030500******************************************************************
030600*    3200-EDIT-DATA-LOGIC - INTERNAL CONSISTENCY WARNINGS        *
030700******************************************************************
030800 3200-EDIT-DATA-LOGIC-I.
030900     IF SRD-TOTAL-INFLOW-PRESENT AND SRD-TOTAL-OUTFLOW-PRESENT
031000        AND SRD-DAILY-INFLOW-PRESENT
031100         COMPUTE EC-CALC-AMT =
031200             SRD-TOTAL-INFLOW-AMT - SRD-TOTAL-OUTFLOW-AMT
031300         COMPUTE EC-DIFF-AMT = EC-CALC-AMT - SRD-DAILY-NET-INFLOW-AMT
031400         IF EC-DIFF-AMT < 0
031500             COMPUTE EC-DIFF-AMT = 0 - EC-DIFF-AMT
031600         END-IF
031700         IF EC-ABS-DNI-AMT > 0
031800             COMPUTE EC-THRESHOLD-AMT = 0.05 * EC-ABS-DNI-AMT
031900             IF EC-DIFF-AMT > EC-THRESHOLD-AMT
032000                 MOVE 'NET INFLOW CALCULATION INCONSISTENT'
032100                     TO EC-EDIT-MSG
032200                 PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
032300             END-IF
032400         END-IF
032500     END-IF.
032600     IF SRD-NAV-PRESENT AND SRD-MKT-PRICE-PRESENT
032700         COMPUTE EC-PRICE-DIFF-AMT =
032800             SRD-MARKET-PRICE-AMT - SRD-NAV-AMT
032900         IF EC-PRICE-DIFF-AMT < 0
033000             COMPUTE EC-PRICE-DIFF-AMT = 0 - EC-PRICE-DIFF-AMT
033100         END-IF
033200         COMPUTE EC-THRESHOLD-AMT = 0.02 * SRD-NAV-AMT
033300         IF EC-PRICE-DIFF-AMT > EC-THRESHOLD-AMT
033400             MOVE 'MARKET PRICE VS NAV DIVERGES' TO EC-EDIT-MSG
033500             PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
033600         END-IF
033700     END-IF.
033800 3200-EDIT-DATA-LOGIC-F.
033900     EXIT.
034000******************************************************************
034100*    3300-EDIT-SCALE-REASON - AUM-PERCENT AND PRICE-RANGE EDITS  *
034200*    SPLIT OUT OF 3200 PER THE 03/02/94 TGN CHANGE ABOVE         *
034300******************************************************************
034400 3300-EDIT-SCALE-REASON-I.
034500     IF SRD-AUM-PRESENT AND SRD-DAILY-INFLOW-PRESENT
034600         COMPUTE EC-THRESHOLD-AMT = 0.10 * SRD-AUM-AMT
034700         IF EC-ABS-DNI-AMT > EC-THRESHOLD-AMT
034800             MOVE 'DAILY INFLOW EXCEEDS 10 PERCENT OF AUM'
034900                 TO EC-EDIT-MSG
035000             PERFORM 3190-ADD-ERROR-I THRU 3190-ADD-ERROR-F
035100         END-IF
035200     END-IF.
035300     IF SRD-AUM-PRESENT AND SRD-AUM-AMT > 0
035400         COMPUTE EC-FLOW-INT-CHK-RTE ROUNDED =
035500             EC-ABS-DNI-AMT / SRD-AUM-AMT
035600         IF EC-FLOW-INT-CHK-RTE > 0.05
035700             MOVE 'FLOW INTENSITY HIGH' TO EC-EDIT-MSG
035800             PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
035900         END-IF
036000     END-IF.
036100     IF SRD-MKT-PRICE-PRESENT
036200         IF SRD-MARKET-PRICE-AMT < 100 OR SRD-MARKET-PRICE-AMT > 800
036300             MOVE 'PRICE OUT OF NORMAL RANGE' TO EC-EDIT-MSG
036400             PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
036500         END-IF
036600     END-IF.
036700 3300-EDIT-SCALE-REASON-F.
036800     EXIT.
036900******************************************************************
037000*    3400-EDIT-CROSS-FIELD - WARN ONLY, PER THE 06/14/96 RBH     *
037100*    CHANGE ABOVE - THESE NEVER REJECT AN OBSERVATION            *
037200******************************************************************
037300 3400-EDIT-CROSS-FIELD-I.
037400     IF SRD-CREATION-UNITS-PRESENT AND SRD-REDEMPTION-UNITS-PRESENT
037500        AND SRD-DAILY-INFLOW-PRESENT AND SRD-MKT-PRICE-PRESENT
037600         COMPUTE EC-NET-UNITS-CNT =
037700             SRD-CREATION-UNITS-CNT - SRD-REDEMPTION-UNITS-CNT
037800         COMPUTE EC-EXPECTED-AMT =
037900             EC-NET-UNITS-CNT * 50000 * SRD-MARKET-PRICE-AMT
038000         COMPUTE EC-DIFF-AMT = EC-EXPECTED-AMT - SRD-DAILY-NET-INFLOW-AMT
038100         IF EC-DIFF-AMT < 0
038200             COMPUTE EC-DIFF-AMT = 0 - EC-DIFF-AMT
038300         END-IF
038400         IF EC-ABS-DNI-AMT > 0
038500             COMPUTE EC-THRESHOLD-AMT = 0.20 * EC-ABS-DNI-AMT
038600             IF EC-DIFF-AMT > EC-THRESHOLD-AMT
038700                 MOVE 'CREATION REDEMPTION UNITS INCONSISTENT' TO
038800                     EC-EDIT-MSG
038900                 PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
039000             END-IF
039100         END-IF
039200     END-IF.
039300     IF SRD-SHARES-CHANGE-PRESENT AND SRD-DAILY-INFLOW-PRESENT
039400        AND SRD-MKT-PRICE-PRESENT AND SRD-MARKET-PRICE-AMT > 0
039500         COMPUTE EC-EXPECTED-AMT =
039600             SRD-SHARES-CHANGE-CNT * SRD-MARKET-PRICE-AMT
039700         COMPUTE EC-DIFF-AMT = EC-EXPECTED-AMT - SRD-DAILY-NET-INFLOW-AMT
039800         IF EC-DIFF-AMT < 0
039900             COMPUTE EC-DIFF-AMT = 0 - EC-DIFF-AMT
040000         END-IF
040100         IF EC-ABS-DNI-AMT > 0
040200             COMPUTE EC-THRESHOLD-AMT = 0.15 * EC-ABS-DNI-AMT
040300             IF EC-DIFF-AMT > EC-THRESHOLD-AMT
040400                 MOVE 'SHARES CHANGE INCONSISTENT WITH NET INFLOW'
040500                     TO EC-EDIT-MSG
040600                 PERFORM 3195-ADD-WARNING-I THRU 3195-ADD-WARNING-F
040700             END-IF
040800         END-IF
040900     END-IF.
041000 3400-EDIT-CROSS-FIELD-F.
041100     EXIT.
041200******************************************************************
041300*    3900-WRITE-EXCEPTIONS - ONE EXCEPTION LINE PER ERROR ON A   *
041400*    REJECTED OBSERVATION (DATA-DATE PLUS THE ERROR TEXT)        *
041500******************************************************************
041600 3900-WRITE-EXCEPTIONS-I.
041700     MOVE 1 TO EC-ERR-SUB.
041800     PERFORM 3910-WRITE-ONE-EXCEPTION-I THRU 3910-WRITE-ONE-EXCEPTION-F
041900         UNTIL EC-ERR-SUB > SVR-ERROR-COUNT.
042000 3900-WRITE-EXCEPTIONS-F.
042100     EXIT.
042200 3910-WRITE-ONE-EXCEPTION-I.
042300     MOVE SPACES TO SER-DETAIL-AREA.
042400     MOVE 'D' TO SER-RECORD-TYPE-CDE.
042500     MOVE SRD-DATA-DATE TO SER-DATA-DATE.
042600     MOVE SVR-ERROR-MSG (EC-ERR-SUB) TO SER-ERROR-TEXT.
042700     WRITE SPY-EXCEPTION-REC.
042800     ADD 1 TO EC-ERR-SUB.
042900 3910-WRITE-ONE-EXCEPTION-F.
043000     EXIT.
043100******************************************************************
043200*    4000-CALCULATE-RESULT - SCORE AND ASSEMBLE ONE GOOD ROW     *
043300******************************************************************
043400 4000-CALCULATE-RESULT-I.
043500     PERFORM 4100-CALC-QUALITY-SCORE-I THRU 4100-CALC-QUALITY-SCORE-F.
043600     PERFORM 4200-CALC-FLOW-INTENSITY-I THRU 4200-CALC-FLOW-INTENSITY-F.
043700     PERFORM 4300-CALC-OVERALL-CONFID-I THRU 4300-CALC-OVERALL-CONFID-F.
043800     PERFORM 4400-ASSEMBLE-FLOW-RESULT-I THRU 4400-ASSEMBLE-FLOW-RESULT-F.
043900 4000-CALCULATE-RESULT-F.
044000     EXIT.
044100******************************************************************
044200*    4100-CALC-QUALITY-SCORE - STARTS AT 100, CLAMPED TO 0-100   *
044300*    THE CALCULATED-INFLOW DRIFT CHECK WAS ADDED 03/19/03 - RBH  *
044400******************************************************************
044500 4100-CALC-QUALITY-SCORE-I.
044600     MOVE 100 TO EC-QUALITY-SCORE-WRK.
044700     IF NOT SRD-DAILY-INFLOW-PRESENT
044800         SUBTRACT 30 FROM EC-QUALITY-SCORE-WRK
044900     END-IF.
045000     IF NOT SRD-AUM-PRESENT
045100         SUBTRACT 20 FROM EC-QUALITY-SCORE-WRK
045200     END-IF.
045300     IF NOT SRD-MKT-PRICE-PRESENT
045400         SUBTRACT 15 FROM EC-QUALITY-SCORE-WRK
045500     END-IF.
045600     IF NOT SRD-SHARES-OUT-PRESENT
045700         SUBTRACT 10 FROM EC-QUALITY-SCORE-WRK
045800     END-IF.
045900     IF SRD-CONFIDENCE-SCORE-PRESENT AND SRD-CONFIDENCE-SCORE-CNT < 70
046000         COMPUTE EC-INT-DIV-WRK = (80 - SRD-CONFIDENCE-SCORE-CNT) / 2
046100         SUBTRACT EC-INT-DIV-WRK FROM EC-QUALITY-SCORE-WRK
046200     END-IF.
046300     IF SRD-CALC-INFLOW-PRESENT AND SRD-DAILY-INFLOW-PRESENT
046400        AND EC-ABS-DNI-AMT > 0
046500         COMPUTE EC-DIFF-AMT =
046600             SRD-CALCULATED-INFLOW-AMT - SRD-DAILY-NET-INFLOW-AMT
046700         IF EC-DIFF-AMT < 0
046800             COMPUTE EC-DIFF-AMT = 0 - EC-DIFF-AMT
046900         END-IF
047000         COMPUTE EC-DIFF-PCT-RTE ROUNDED = EC-DIFF-AMT / EC-ABS-DNI-AMT
047100         IF EC-DIFF-PCT-RTE > 0.20
047200             SUBTRACT 15 FROM EC-QUALITY-SCORE-WRK
047300         END-IF
047400     END-IF.
047500     IF SRD-DATA-SOURCE-TXT = 'YAHOO_FINANCE'
047600         ADD 5 TO EC-QUALITY-SCORE-WRK
047700     END-IF.
047800     IF EC-QUALITY-SCORE-WRK < 0
047900         MOVE 0 TO EC-QUALITY-SCORE-WRK
048000     END-IF.
048100     IF EC-QUALITY-SCORE-WRK > 100
048200         MOVE 100 TO EC-QUALITY-SCORE-WRK
048300     END-IF.
048400 4100-CALC-QUALITY-SCORE-F.
048500     EXIT.
048600******************************************************************
048700*    4200-CALC-FLOW-INTENSITY - USE THE COLLECTOR'S OWN FIGURE   *
048800*    WHEN IT SUPPLIED ONE, ELSE DERIVE FROM INFLOW OVER AUM      *
048900******************************************************************
049000 4200-CALC-FLOW-INTENSITY-I.
049100     IF SRD-FLOW-INTENSITY-IN-PRESENT AND
049200        SRD-FLOW-INTENSITY-IN-RTE NOT = 0
049300         MOVE SRD-FLOW-INTENSITY-IN-RTE TO EC-FLOW-INTENSITY-RTE
049400     ELSE
049500         IF SRD-DAILY-INFLOW-PRESENT AND SRD-AUM-PRESENT
049600            AND SRD-AUM-AMT > 0
049700             COMPUTE EC-FLOW-INTENSITY-RTE ROUNDED =
049800                 EC-ABS-DNI-AMT / SRD-AUM-AMT
049900         ELSE
050000             MOVE 0 TO EC-FLOW-INTENSITY-RTE
050100         END-IF
050200     END-IF.
050300 4200-CALC-FLOW-INTENSITY-F.
050400     EXIT.
050500******************************************************************
050600*    4300-CALC-OVERALL-CONFID - STARTS AT 50, CLAMPED TO 0-100   *
050700*    CONFIDENCE-SCORE AND COMPLETENESS TERMS ADDED 06/27/01 RBH  *
050800******************************************************************
050900 4300-CALC-OVERALL-CONFID-I.
051000     MOVE 50 TO EC-CONFIDENCE-WRK.
051100     COMPUTE EC-INT-DIV-WRK = EC-QUALITY-SCORE-WRK / 5.
051200     ADD EC-INT-DIV-WRK TO EC-CONFIDENCE-WRK.
051300     IF SRD-CONFIDENCE-SCORE-PRESENT
051400         COMPUTE EC-INT-DIV-WRK = SRD-CONFIDENCE-SCORE-CNT / 4
051500         ADD EC-INT-DIV-WRK TO EC-CONFIDENCE-WRK
051600     END-IF.
051700     MOVE 0 TO EC-COMPLETE-SUM-WRK.
051800     IF SRD-DAILY-INFLOW-PRESENT
051900         ADD 25 TO EC-COMPLETE-SUM-WRK
052000     END-IF.
052100     IF SRD-AUM-PRESENT
052200         ADD 20 TO EC-COMPLETE-SUM-WRK
052300     END-IF.
052400     IF SRD-MKT-PRICE-PRESENT
052500         ADD 15 TO EC-COMPLETE-SUM-WRK
052600     END-IF.
052700     IF SRD-SHARES-OUT-PRESENT
052800         ADD 10 TO EC-COMPLETE-SUM-WRK
052900     END-IF.
053000     IF SRD-CREATION-UNITS-PRESENT
053100         ADD 10 TO EC-COMPLETE-SUM-WRK
053200     END-IF.
053300     IF SRD-REDEMPTION-UNITS-PRESENT
053400         ADD 10 TO EC-COMPLETE-SUM-WRK
053500     END-IF.
053600     IF SRD-NAV-PRESENT
053700         ADD 10 TO EC-COMPLETE-SUM-WRK
053800     END-IF.
053900     COMPUTE EC-INT-DIV-WRK = EC-COMPLETE-SUM-WRK / 10.
054000     ADD EC-INT-DIV-WRK TO EC-CONFIDENCE-WRK.
054100     IF SRD-FLOW-INTENSITY-IN-PRESENT AND SRD-FLOW-INTENSITY-IN-RTE
054200        > 0.05
054300         SUBTRACT 10 FROM EC-CONFIDENCE-WRK
054400     END-IF.
054500     IF SRD-MKT-PRICE-PRESENT
054600         IF SRD-MARKET-PRICE-AMT < 100 OR SRD-MARKET-PRICE-AMT > 800
054700             SUBTRACT 15 FROM EC-CONFIDENCE-WRK
054800         END-IF
054900     END-IF.
055000     IF EC-CONFIDENCE-WRK < 0
055100         MOVE 0 TO EC-CONFIDENCE-WRK
055200     END-IF.
055300     IF EC-CONFIDENCE-WRK > 100
055400         MOVE 100 TO EC-CONFIDENCE-WRK
055500     END-IF.
055600 4300-CALC-OVERALL-CONFID-F.
055700     EXIT.
055800******************************************************************
055900*    4400-ASSEMBLE-FLOW-RESULT - BUILD THE OUTPUT DETAIL ROW     *
056000*    DIMENSION CONSTANTS ADDED 01/09/92 RBH PER REQ 2231         *
056100******************************************************************
056200 4400-ASSEMBLE-FLOW-RESULT-I.
056300     MOVE SPACES TO SFR-DETAIL-AREA.
056400     MOVE 'D' TO SFR-RECORD-TYPE-CDE.
056500     MOVE SRD-DATA-DATE TO SFR-DATA-DATE.
056600     MOVE SRD-DAILY-NET-INFLOW-AMT TO SFR-FINAL-NET-INFLOW-AMT.
056700     MOVE SRD-DAILY-NET-INFLOW-AMT TO SFR-YAHOO-CONTRIB-AMT.
056800     MOVE SRD-DATA-SOURCE-TXT TO SFR-PRIMARY-SOURCE-TXT.
056900     MOVE EC-FLOW-INTENSITY-RTE TO SFR-FLOW-INTENSITY-RTE.
057000     MOVE EC-QUALITY-SCORE-WRK TO SFR-DATA-QUALITY-PCT.
057100     MOVE EC-CONFIDENCE-WRK TO SFR-OVERALL-CONFID-PCT.
057200     IF EC-QUALITY-SCORE-WRK >= 70 AND EC-CONFIDENCE-WRK >= 60
057300         SET SFR-VALID-RESULT TO TRUE
057400     ELSE
057500         SET SFR-INVALID-RESULT TO TRUE
057600     END-IF.
057700     MOVE 'NORTH AMERICA' TO SFR-GEOGRAPHIC-DIM-TXT.
057800     MOVE 'USD' TO SFR-CURRENCY-DIM-TXT.
057900     MOVE 'LARGE CAP' TO SFR-MARKET-CAP-DIM-TXT.
058000     MOVE 'BROAD MARKET' TO SFR-SECTOR-DIM-TXT.
058100 4400-ASSEMBLE-FLOW-RESULT-F.
058200     EXIT.
058300******************************************************************
058400*    9000-FINALIZE - CONSOLE SUMMARY, CLOSE FILES                *
058500******************************************************************
058600 9000-FINALIZE-I.
058700     DISPLAY 'SPY-FLOW-EDIT-CALC - RUN SUMMARY'.
058800     DISPLAY '  RECORDS READ      = ' EC-RECORDS-READ-CNT.
058900     DISPLAY '  VALID COUNT       = ' EC-VALID-COUNT-CNT.
059000     DISPLAY '  INVALID COUNT     = ' EC-INVALID-COUNT-CNT.
059100     DISPLAY '  TOTAL NET INFLOW  = ' EC-TOTAL-NET-INFLOW-AMT.
059200     CLOSE SPY-RAW-DATA-FILE.
059300     CLOSE SPY-FLOW-RESULT-FILE.
059400     CLOSE SPY-EXCEPTIONS-FILE.
059500 9000-FINALIZE-F.
059600     EXIT.
