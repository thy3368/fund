000100******************************************************************
000200*    SPY.EXCPRPT                                                *SPYEXR01
000300*    REJECTED-OBSERVATION LINE - SPY ETF DAILY FLOW COLLECTION   *SPYEXR02
000400*    ======================================================     *SPYEXR03
000500*    ONE LINE PER INPUT OBSERVATION THAT FAILED VALIDATION,      *SPYEXR04
000600*    WRITTEN BY 2000-PROCESS-RAW-DATA-I.  THIS IS A DETAIL-ONLY  *SPYEXR05
000700*    FILE - NO BANNER OR HEADER ROW IS WRITTEN TO IT.            *SPYEXR06
000800*                                                                *SPYEXR07
000900*    CHANGE LOG                                                  *SPYEXR08
001000*    ----------                                                  SPYEXR09
001100*    11/14/91  RBH   INITIAL COPY MEMBER FOR REQ 2217            SPYEXR10
001200*    06/27/01  RBH   WIDENED SER-ERROR-TEXT TO 80 FOR REQ 4471   SPYEXR11
001300*    04/14/03  RBH   DROPPED HEADER-AREA REDEFINES PER DESK      SPYEXR12
001400*                    REVIEW - THE OPEN-TIME BANNER ROW IS GONE,  SPYEXR13
001500*                    THIS FILE IS REJECTED OBSERVATIONS ONLY.    SPYEXR14
001600*                    ADDED DATA-DATE-PARTS REDEFINES TO MATCH    SPYEXR15
001700*                    THE RAW-DATA COPYBOOK'S DATE HABIT          SPYEXR16
001800******************************************************************
001900     01  SPY-EXCEPTION-REC.
002000         05  SER-RECORD-TYPE-CDE           PIC X(1).
002100             88  SER-RECORD-TYPE-DETAIL        VALUE 'D'.
002200         05  SER-DETAIL-AREA.
002300             10  SER-DATA-DATE              PIC X(10).
002400             10  SER-DATA-DATE-PARTS REDEFINES SER-DATA-DATE.
002500                 15  SER-DATE-YYYY-TXT      PIC X(4).
002600                 15  FILLER                 PIC X(1).
002700                 15  SER-DATE-MM-TXT        PIC X(2).
002800                 15  FILLER                 PIC X(1).
002900                 15  SER-DATE-DD-TXT        PIC X(2).
003000             10  SER-ERROR-TEXT             PIC X(80).
003100             10  FILLER                     PIC X(9).
