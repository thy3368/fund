000100******************************************************************
000200*    SPY.FLOWRES                                                *SPYFLR01
000300*    SCORED FLOW-RESULT RECORD - SPY ETF DAILY FLOW COLLECTION   *SPYFLR02
000400*    ======================================================     *SPYFLR03
000500*    ONE DETAIL ROW PER VALIDATED OBSERVATION, WRITTEN IN THE    *SPYFLR04
000600*    SAME ORDER THE RAW OBSERVATIONS WERE READ.  THIS IS A       *SPYFLR05
000700*    DETAIL-ONLY FILE - RUN TOTALS GO TO THE CONSOLE SUMMARY     *SPYFLR06
000800*    OUT OF 9000-FINALIZE-I, NOT TO A TRAILER ROW ON THIS FILE.  *SPYFLR07
000900*                                                                *SPYFLR08
001000*    CHANGE LOG                                                  *SPYFLR09
001100*    ----------                                                  SPYFLR10
001200*    11/14/91  RBH   INITIAL COPY MEMBER FOR REQ 2217            SPYFLR11
001300*    01/09/92  RBH   ADDED THE FOUR DIMENSION FIELDS             SPYFLR12
001400*    03/02/94  TGN   ADDED TRAILER-AREA REDEFINES FOR RUN TOTALS SPYFLR13
001500*    09/18/98  LPK   Y2K - DATA-DATE CARRIED AS TEXT, NO 2-DIGIT SPYFLR14
001600*                    YEAR FIELD LEFT IN THIS RECORD              SPYFLR15
001700*    04/14/03  RBH   DROPPED TRAILER-AREA REDEFINES PER DESK     SPYFLR16
001800*                    REVIEW - THIS FILE IS ONE ROW PER VALIDATED SPYFLR17
001900*                    OBSERVATION ONLY, RUN TOTALS ARE CONSOLE-   SPYFLR18
002000*                    ONLY.  ADDED DATA-DATE-PARTS REDEFINES TO   SPYFLR19
002100*                    MATCH THE RAW-DATA COPYBOOK'S DATE HABIT    SPYFLR20
002200******************************************************************
002300     01  SPY-FLOW-RESULT-REC.
002400         05  SFR-RECORD-TYPE-CDE           PIC X(1).
002500             88  SFR-RECORD-TYPE-DETAIL        VALUE 'D'.
002600         05  SFR-DETAIL-AREA.
002700             10  SFR-DATA-DATE              PIC X(10).
002800             10  SFR-DATA-DATE-PARTS REDEFINES SFR-DATA-DATE.
002900                 15  SFR-DATE-YYYY-TXT      PIC X(4).
003000                 15  FILLER                 PIC X(1).
003100                 15  SFR-DATE-MM-TXT        PIC X(2).
003200                 15  FILLER                 PIC X(1).
003300                 15  SFR-DATE-DD-TXT        PIC X(2).
003400             10  SFR-FINAL-NET-INFLOW-AMT   PIC S9(13)V9(2)
003500                                            SIGN TRAILING SEPARATE.
003600             10  SFR-FLOW-INTENSITY-RTE     PIC S9(3)V9(6)
003700                                            SIGN TRAILING SEPARATE.
003800             10  SFR-YAHOO-CONTRIB-AMT      PIC S9(13)V9(2)
003900                                            SIGN TRAILING SEPARATE.
004000             10  SFR-PRIMARY-SOURCE-TXT     PIC X(50).
004100             10  SFR-OVERALL-CONFID-PCT     PIC S9(3)V9(2)
004200                                            SIGN TRAILING SEPARATE.
004300             10  SFR-DATA-QUALITY-PCT       PIC S9(3)V9(2)
004400                                            SIGN TRAILING SEPARATE.
004500             10  SFR-VALIDATION-PASSED-CDE  PIC X(1).
004600                 88  SFR-VALID-RESULT           VALUE 'Y'.
004700                 88  SFR-INVALID-RESULT         VALUE 'N'.
004800             10  SFR-GEOGRAPHIC-DIM-TXT     PIC X(50).
004900             10  SFR-CURRENCY-DIM-TXT       PIC X(10).
005000             10  SFR-MARKET-CAP-DIM-TXT     PIC X(20).
005100             10  SFR-SECTOR-DIM-TXT         PIC X(50).
005200             10  FILLER                     PIC X(33).
