000100******************************************************************
000200*    SPY.RAWDATA                                                *SPYRWD01
000300*    RAW OBSERVATION RECORD - SPY ETF DAILY FLOW COLLECTION      *SPYRWD02
000400*    ======================================================     *SPYRWD03
000500*    ONE 01-LEVEL PER RAW OBSERVATION SUPPLIED BY THE FRONT      *SPYRWD04
000600*    END COLLECTOR (PRIMARY SOURCE) OR BY THE BACKUP SOURCE      *SPYRWD05
000700*    WHEN THE PRIMARY IS UNAVAILABLE.  BOTH SOURCES USE THIS     *SPYRWD06
000800*    SAME LAYOUT.                                                *SPYRWD07
000900*                                                                *SPYRWD08
001000*    A FIELD IS CARRIED AS "NOT PRESENT" BY SETTING ITS OWN      *SPYRWD09
001100*    ONE-BYTE -P INDICATOR TO 'N' (THE DATA VALUE ITSELF IS      *SPYRWD10
001200*    THEN MEANINGLESS AND SHOULD BE ZERO).  THIS MATCHES THE     *SPYRWD11
001300*    SHOP'S USUAL WAY OF CARRYING AN OPTIONAL NUMERIC FIELD      *SPYRWD12
001400*    ON A FIXED-LENGTH TAPE/DISK RECORD WITHOUT A NULL BYTE.     *SPYRWD13
001500*                                                                *SPYRWD14
001600*    CHANGE LOG                                                  *SPYRWD15
001700*    ----------                                                  SPYRWD16
001800*    11/14/91  RBH   INITIAL COPY MEMBER FOR REQ 2217            SPYRWD17
001900*    01/09/92  RBH   ADDED CONFIDENCE-SCORE-P, DATA-SOURCE-P     SPYRWD18
002000*    03/02/94  TGN   WIDENED SHARES-OUTSTANDING TO S9(11)        SPYRWD19
002100*    09/18/98  LPK   Y2K - DATA-DATE PARTS CARRIED AS TEXT,      SPYRWD20
002200*                    NO 2-DIGIT YEAR FIELD LEFT IN THIS RECORD   SPYRWD21
002300*    06/27/01  RBH   ADDED CALCULATED-INFLOW-P FOR REQ 4471      SPYRWD22
002400******************************************************************
002500     01  SPY-RAW-DATA-REC.
002600         05  SRD-RECORD-TYPE-CDE           PIC X(3).
002700             88  SRD-RECORD-TYPE-OBSVN         VALUE 'SPY'.
002800         05  SRD-TICKER-SYM                PIC X(10).
002900         05  SRD-DATA-DATE                 PIC X(10).
003000         05  SRD-DATA-DATE-PARTS REDEFINES SRD-DATA-DATE.
003100             10  SRD-DATE-YYYY-TXT         PIC X(4).
003200             10  FILLER                    PIC X(1).
003300             10  SRD-DATE-MM-TXT           PIC X(2).
003400             10  FILLER                    PIC X(1).
003500             10  SRD-DATE-DD-TXT           PIC X(2).
003600         05  SRD-AUM-P                     PIC X(1).
003700             88  SRD-AUM-PRESENT               VALUE 'Y'.
003800         05  SRD-AUM-AMT                   PIC S9(13)V9(2)
003900                                           SIGN TRAILING SEPARATE.
004000         05  SRD-SHARES-OUT-P              PIC X(1).
004100             88  SRD-SHARES-OUT-PRESENT        VALUE 'Y'.
004200         05  SRD-SHARES-OUTSTANDING-CNT    PIC S9(11)
004300                                           SIGN TRAILING SEPARATE.
004400         05  SRD-NAV-P                     PIC X(1).
004500             88  SRD-NAV-PRESENT               VALUE 'Y'.
004600         05  SRD-NAV-AMT                   PIC S9(6)V9(4)
004700                                           SIGN TRAILING SEPARATE.
004800         05  SRD-MKT-PRICE-P               PIC X(1).
004900             88  SRD-MKT-PRICE-PRESENT         VALUE 'Y'.
005000         05  SRD-MARKET-PRICE-AMT          PIC S9(6)V9(4)
005100                                           SIGN TRAILING SEPARATE.
005200         05  SRD-DAILY-INFLOW-P            PIC X(1).
005300             88  SRD-DAILY-INFLOW-PRESENT      VALUE 'Y'.
005400         05  SRD-DAILY-NET-INFLOW-AMT      PIC S9(13)V9(2)
005500                                           SIGN TRAILING SEPARATE.
005600         05  SRD-TOTAL-INFLOW-P            PIC X(1).
005700             88  SRD-TOTAL-INFLOW-PRESENT      VALUE 'Y'.
005800         05  SRD-TOTAL-INFLOW-AMT          PIC S9(13)V9(2)
005900                                           SIGN TRAILING SEPARATE.
006000         05  SRD-TOTAL-OUTFLOW-P           PIC X(1).
006100             88  SRD-TOTAL-OUTFLOW-PRESENT     VALUE 'Y'.
006200         05  SRD-TOTAL-OUTFLOW-AMT         PIC S9(13)V9(2)
006300                                           SIGN TRAILING SEPARATE.
006400         05  SRD-CREATION-UNITS-P          PIC X(1).
006500             88  SRD-CREATION-UNITS-PRESENT    VALUE 'Y'.
006600         05  SRD-CREATION-UNITS-CNT        PIC S9(7)
006700                                           SIGN TRAILING SEPARATE.
006800         05  SRD-REDEMPTION-UNITS-P        PIC X(1).
006900             88  SRD-REDEMPTION-UNITS-PRESENT  VALUE 'Y'.
007000         05  SRD-REDEMPTION-UNITS-CNT      PIC S9(7)
007100                                           SIGN TRAILING SEPARATE.
007200         05  SRD-SHARES-CHANGE-P           PIC X(1).
007300             88  SRD-SHARES-CHANGE-PRESENT     VALUE 'Y'.
007400         05  SRD-SHARES-CHANGE-CNT         PIC S9(11)
007500                                           SIGN TRAILING SEPARATE.
007600         05  SRD-CALC-INFLOW-P             PIC X(1).
007700             88  SRD-CALC-INFLOW-PRESENT       VALUE 'Y'.
007800         05  SRD-CALCULATED-INFLOW-AMT     PIC S9(13)V9(2)
007900                                           SIGN TRAILING SEPARATE.
008000         05  SRD-FLOW-INTENSITY-IN-P       PIC X(1).
008100             88  SRD-FLOW-INTENSITY-IN-PRESENT VALUE 'Y'.
008200         05  SRD-FLOW-INTENSITY-IN-RTE     PIC S9(3)V9(4)
008300                                           SIGN TRAILING SEPARATE.
008400         05  SRD-DATA-SOURCE-TXT           PIC X(50).
008500         05  SRD-CONFIDENCE-SCORE-P        PIC X(1).
008600             88  SRD-CONFIDENCE-SCORE-PRESENT  VALUE 'Y'.
008700         05  SRD-CONFIDENCE-SCORE-CNT      PIC S9(3)
008800                                           SIGN TRAILING SEPARATE.
008900         05  FILLER                        PIC X(30).
